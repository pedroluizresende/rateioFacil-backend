000100******************************************************************
000200*    COPY CPBILLM.                                                *
000300*    LAYOUT ARCHIVO MAESTRO DE CUENTAS (BILL)                     *
000400*    KC02901.RATEIO.BILLMAST                                      *
000500*    LARGO REGISTRO = 200 BYTES                                   *
000600*----------------------------------------------------------------*
000700*    HISTORIAL DE CAMBIOS                                        *
000800*    FECHA      INIC   TICKET     DESCRIPCION                    *
000900*    -------    ----   --------   ---------------------------    *
001000*    03/14/86   RQV    RF-0001    LAYOUT INICIAL DE MAESTRO      *
001100*                               DE CUENTA (BILL) PARA EL         *
001200*                               SISTEMA DE RATEO DE CUENTAS.     *
001300*    11/02/87   RQV    RF-0014    SE AGREGA IMG-URL PARA         *
001400*                               REFERENCIA DE IMAGEN DE          *
001500*                               COMPROBANTE DIGITALIZADO.        *
001600*    07/22/91   HGM    RF-0033    SE AGREGA BI-FECHA-AAMMDD      *
001700*                               (REDEFINES) PARA RUTINAS QUE     *
001800*                               TRABAJAN LA FECHA POR PARTES.    *
001900*    01/09/99   HGM    RF-0058    REVISION DE FIN DE SIGLO -     *
002000*                               BI-FECHA-AAAA YA VENIA A 4       *
002100*                               DIGITOS, SIN CAMBIOS DE PICTURE, *
002200*                               SOLO SE CONFIRMAN LAS RUTINAS    *
002300*                               DE CORTE DE ANIO.                *
002400*    05/16/02   LTR    RF-0071    SE AGREGA BI-IND-REPROCESO     *
002500*                               (88) PARA MARCAR CUENTAS         *
002600*                               DEVUELTAS POR EL SUCURSAL.       *
002700******************************************************************
002800*    POSICION RELATIVA (01:09) IDENTIFICADOR DE CUENTA           *
002900 01  RF-BILL-RECORD.
003000     03  BI-BILL-ID              PIC 9(09).
003100*    POSICION RELATIVA (10:09) USUARIO DUENIO DE LA CUENTA
003200*    BI-USER-ID = 0 SIGNIFICA CUENTA SIN USUARIO ASIGNADO
003300     03  BI-USER-ID              PIC 9(09).
003400*    POSICION RELATIVA (19:40) NOMBRE DEL ESTABLECIMIENTO
003500     03  BI-ESTABLISHMENT        PIC X(40).
003600*    POSICION RELATIVA (59:08) FECHA DE APERTURA (AAAAMMDD)
003700     03  BI-BILL-DATE            PIC 9(08).
003800*    REDEFINE DE FECHA POR PARTES PARA RUTINAS DE CORTE DE ANIO
003900     03  BI-BILL-DATE-R REDEFINES BI-BILL-DATE.
004000         05  BI-FECHA-AAAA       PIC 9(04).
004100         05  BI-FECHA-MM         PIC 9(02).
004200         05  BI-FECHA-DD         PIC 9(02).
004300*    POSICION RELATIVA (67:06) TOTAL ACUMULADO DE LA CUENTA
004400*    SUMA LLANA DE LOS ITEMS, SIN REDONDEO EN ESTE CAMPO
004500     03  BI-BILL-TOTAL           PIC S9(7)V99 COMP-3.
004600*    POSICION RELATIVA (73:01) ESTADO DE LA CUENTA
004700     03  BI-BILL-STATUS          PIC X(01).
004800         88  BI-ABIERTA                      VALUE 'O'.
004900         88  BI-FINALIZADA                   VALUE 'F'.
005000*    POSICION RELATIVA (74:01) INDICADOR DE REPROCESO (USO FUTURO)
005100     03  BI-IND-REPROCESO        PIC X(01)    VALUE 'N'.
005200         88  BI-REPROCESAR                   VALUE 'S'.
005300         88  BI-NO-REPROCESAR                VALUE 'N'.
005400*    POSICION RELATIVA (75:100) REFERENCIA IMAGEN DE COMPROBANTE
005500     03  BI-IMG-URL              PIC X(100).
005600*    POSICION RELATIVA (175:27) RESERVADO PARA USO FUTURO DEL AREA
005700     03  FILLER                  PIC X(27)    VALUE SPACES.
