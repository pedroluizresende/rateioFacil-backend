000100******************************************************************
000200*    COPY CPITEMTR.                                               *
000300*    LAYOUT ARCHIVO DE NOVEDADES DE ITEMS DE CUENTA (ITEM)        *
000400*    KC02901.RATEIO.ITEMTRAN                                      *
000500*    LARGO REGISTRO = 130 BYTES                                   *
000600*----------------------------------------------------------------*
000700*    HISTORIAL DE CAMBIOS                                        *
000800*    FECHA      INIC   TICKET     DESCRIPCION                    *
000900*    -------    ----   --------   ---------------------------    *
001000*    03/14/86   RQV    RF-0002    LAYOUT INICIAL DE NOVEDAD DE    *
001100*                               ITEM PARA RATEO DE CUENTAS.       *
001200*    11/09/87   RQV    RF-0015    SE AMPLIA IT-FRIEND DE 20 A     *
001300*                               30 POSICIONES POR PEDIDO DE       *
001400*                               MOSTRADOR.                        *
001500*    09/03/93   HGM    RF-0041    SE AGREGA IT-IND-ORIGEN (88)    *
001600*                               PARA DISTINGUIR ITEMS CARGADOS    *
001700*                               A MANO DE LOS IMPORTADOS DE       *
001800*                               COMPROBANTE ESCANEADO.            *
001900*    01/09/99   HGM    RF-0059    REVISION DE FIN DE SIGLO -      *
002000*                               SIN CAMBIOS, EL ARCHIVO NO        *
002100*                               LLEVA FECHA PROPIA.               *
002200******************************************************************
002300*    POSICION RELATIVA (01:09) IDENTIFICADOR DE ITEM
002400 01  RF-ITEM-RECORD.
002500     03  IT-ITEM-ID              PIC 9(09).
002600*    POSICION RELATIVA (10:09) CUENTA A LA QUE PERTENECE (FK)
002700     03  IT-BILL-ID              PIC 9(09).
002800*    POSICION RELATIVA (19:30) NOMBRE DEL AMIGO A QUIEN SE
002900*    ATRIBUYE EL CONSUMO
003000     03  IT-FRIEND               PIC X(30).
003100*    POSICION RELATIVA (49:60) DESCRIPCION DEL ITEM CONSUMIDO
003200     03  IT-DESC                 PIC X(60).
003300*    POSICION RELATIVA (109:05) VALOR MONETARIO DEL ITEM
003400     03  IT-ITEM-VALUE           PIC S9(7)V99 COMP-3.
003500*    POSICION RELATIVA (114:01) ORIGEN DE LA CARGA DEL ITEM
003600     03  IT-IND-ORIGEN           PIC X(01)    VALUE 'M'.
003700         88  IT-ORIGEN-MANUAL                VALUE 'M'.
003800         88  IT-ORIGEN-COMPROBANTE           VALUE 'C'.
003900*    POSICION RELATIVA (115:16) RESERVADO PARA USO FUTURO DEL AREA
004000     03  FILLER                  PIC X(16)    VALUE SPACES.
