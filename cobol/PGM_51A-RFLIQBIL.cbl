000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. RFLIQBIL.
000030       AUTHOR. R QUEVEDO VDA.
000040       INSTALLATION. DEPARTAMENTO DE SISTEMAS KC02901.
000050       DATE-WRITTEN. 04/02/86.
000060       DATE-COMPILED.
000070       SECURITY. CONFIDENCIAL - USO INTERNO DEL AREA.
000080*
000090******************************************************************
000100*                   RATEO DE CUENTAS - LIQUIDACION                *
000110*                   ============================                 *
000120*  PROGRAMA: RFLIQBIL                                             *
000130*  DESCRIPCION:                                                   *
000140*    LEE EL MAESTRO DE CUENTAS (BILL) YA ACUMULADO Y CALCULA,     *
000150*    PARA CADA CUENTA, EL SERVICIO DEL 10% Y EL TOTAL A COBRAR,   *
000160*    GRABANDO UN REGISTRO DE LIQUIDACION (RESULT) POR CUENTA.     *
000170*    EL SERVICIO Y EL TOTAL SE REDONDEAN CADA UNO POR SEPARADO,   *
000180*    NUNCA SE CALCULA EL TOTAL EN UN SOLO PASO A PARTIR DEL       *
000190*    VALOR ORIGINAL, POR EXPRESO PEDIDO DEL AREA CONTABLE.        *
000200*----------------------------------------------------------------*
000210*    HISTORIAL DE CAMBIOS                                        *
000220*    FECHA      INIC   TICKET     DESCRIPCION                    *
000230*    -------    ----   --------   ---------------------------    *
000240*    04/02/86   RQV    RF-0003    VERSION INICIAL - CALCULO DE    *
000250*                                SERVICIO Y TOTAL POR CUENTA.     *
000260*    11/09/87   RQV    RF-0015    LA TASA DE SERVICIO SE PASA A   *
000270*                                UN CAMPO DE WORKING-STORAGE EN   *
000280*                                LUGAR DE QUEDAR EN EL COMPUTE.   *
000290*    07/22/91   HGM    RF-0034    SE ACLARA EN COMENTARIO QUE EL  *
000300*                                REDONDEO DEL SERVICIO Y EL DEL   *
000310*                                TOTAL SON DOS PASOS INDEPEN-     *
000320*                                DIENTES, NO SE DEBEN UNIFICAR.   *
000330*    01/09/99   HGM    RF-0060    REVISION DE FIN DE SIGLO - EL   *
000340*                                CAMPO RE-DATE SE HEREDA DE       *
000350*                                BI-BILL-DATE (4 DIGITOS DE       *
000360*                                ANIO), SIN CAMBIOS DE PICTURE.   *
000370*    05/16/02   LTR    RF-0072    SOLO SE LIQUIDAN LAS CUENTAS    *
000380*                                CON BI-BILL-STATUS = 'F', LAS    *
000390*                                CUENTAS ABIERTAS SE SALTEAN.     *
000400*    03/11/03   LTR    RF-0079    SE AGREGA EL DISPLAY DE LA      *
000410*                                TASA DE SERVICIO EN 1000-INICIO, *
000420*                                MOVIENDO EL VALOR COMP-3 A UN    *
000430*                                CAMPO EDITADO (NO REDEFINES).    *
000440******************************************************************
000450*
000460*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000470       ENVIRONMENT DIVISION.
000480       INPUT-OUTPUT SECTION.
000490       FILE-CONTROL.
000500
000510*    MAESTRO DE CUENTAS YA ACUMULADO POR RFACUMUL (DDBILLS)
000520           SELECT BILL-ENTRADA  ASSIGN DDBILLS
000530           FILE STATUS IS FS-BILLS.
000540
000550*    LIQUIDACION POR CUENTA (UN REGISTRO POR CUENTA FINALIZADA)
000560           SELECT RESULT-SALIDA ASSIGN DDRESULT
000570           FILE STATUS IS FS-RESUL.
000580
000590*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000600       DATA DIVISION.
000610       FILE SECTION.
000620
000630*    BUFFER DE LECTURA; EL LAYOUT REAL LO TRAE LA COPY CPBILLM
000640*    SOBRE RF-BILL-RECORD (WORKING-STORAGE)
000650       FD  BILL-ENTRADA
000660           BLOCK CONTAINS 0 RECORDS
000670           RECORDING MODE IS F.
000680       01  REG-BILLS           PIC X(200).
000690
000700*    BUFFER DE GRABACION DE LA LIQUIDACION; LAYOUT EN CPRESULT
000710       FD  RESULT-SALIDA
000720           BLOCK CONTAINS 0 RECORDS
000730           RECORDING MODE IS F.
000740       01  REG-RESULT          PIC X(90).
000750
000760       WORKING-STORAGE SECTION.
000770*=======================*
000780       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000790
000800*---- FILE STATUS ------------------------------------------------
000810       77  FS-BILLS                PIC XX      VALUE SPACES.
000820           88  FS-BILLS-FIN                    VALUE '10'.
000830       77  FS-RESUL                 PIC XX      VALUE SPACES.
000840
000850*---- TASA DE SERVICIO, CON CAMPO EDITADO PARA EL DISPLAY DE      *
000860*     ARRANQUE (NO ES REDEFINES: EL ORIGEN ESTA EN COMP-3) -------
000870*    WS-RF-TASA-SERV ES EL UNICO LUGAR DONDE VIVE EL 10%, PARA
000880*    QUE UN CAMBIO DE TASA SEA UN SOLO VALUE (RF-0015)
000890       77  WS-RF-TASA-SERV         PIC V99      COMP-3 VALUE .10.
000900*    VISTA EDITADA, DE USO EXCLUSIVO DEL DISPLAY DE 1000-INICIO;
000910*    NUNCA SE USA EN UN COMPUTE (RF-0079)
000920       77  WS-TASA-SERV-ED         PIC 9.99.
000930
000940*---- CONTADORES DE CONTROL, EN GRUPO PARA IMPRIMIR POR TABLA ----
000950       01  WS-CANT-TOTALES-GRP.
000960           03  WS-CANT-LEIDAS      PIC 9(05) COMP    VALUE ZEROS.
000970           03  WS-CANT-LIQUIDADAS  PIC 9(05) COMP    VALUE ZEROS.
000980           03  WS-CANT-ABIERTAS    PIC 9(05) COMP    VALUE ZEROS.
000990*    VISTA EN TABLA DE LOS MISMOS CONTADORES, PARA EL DISPLAY
001000*    DE CIERRE DEL PROCESO (9999-FINAL)
001010       01  WS-CANT-TOTALES-TABLA REDEFINES WS-CANT-TOTALES-GRP.
001020           03  WS-CANT-TOTALES-OCU OCCURS 3 TIMES
001030                                   PIC 9(05) COMP.
001040
001050*---- SUBSCRIPTO DE RECORRIDO DE LA TABLA DE TOTALES -------------
001060       77  WS-SUB-TOTAL            PIC 9(01) COMP    VALUE 1.
001070
001080*---- ETIQUETAS DE LA TABLA DE TOTALES (VISTA POR NOMBRE) --------
001090       01  WS-CANT-ETIQUETAS.
001100           03  FILLER              PIC X(22) VALUE
001110               'CUENTAS LEIDAS      : '.
001120           03  FILLER              PIC X(22) VALUE
001130               'CUENTAS LIQUIDADAS  : '.
001140           03  FILLER              PIC X(22) VALUE
001150               'CUENTAS ABIERTAS    : '.
001160       01  WS-CANT-ETIQUETAS-TABLA REDEFINES WS-CANT-ETIQUETAS.
001170           03  WS-CANT-ETIQ-OCU OCCURS 3 TIMES PIC X(22).
001180
001190*---- CAMPO DE IMPRESION DEL CONTADOR EN CURSO -------------------
001200       77  WS-CANT-TOTAL-PR        PIC ZZ,ZZ9.
001210
001220*/////////// COPYS ////////////////////////////////////////////
001230           COPY CPBILLM.
001240           COPY CPRESULT.
001250*////////////////////////////////////////////////////////////////
001260
001270       01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001280
001290*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001300       PROCEDURE DIVISION.
001310
001320*------------------------------------------------------------------
001330*    PARRAFO PRINCIPAL - APERTURA, LIQUIDACION CUENTA POR CUENTA,
001340*    Y CIERRE CON TOTALES
001350*------------------------------------------------------------------
001360       MAIN-PROGRAM-I.
001370
001380           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001390           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001400                                       UNTIL FS-BILLS-FIN
001410           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001420
001430       MAIN-PROGRAM-F. GOBACK.
001440
001450
001460*------------------------------------------------------------------
001470*    APERTURA DE AMBOS ARCHIVOS, DISPLAY DE LA TASA VIGENTE Y
001480*    PRIMERA LECTURA DEL MAESTRO
001490*------------------------------------------------------------------
001500       1000-INICIO-I.
001510
001520*    LA TASA COMP-3 NO SE PUEDE MOSTRAR DIRECTO; SE MUEVE A LA
001530*    VISTA EDITADA ANTES DEL DISPLAY (RF-0079)
001540           MOVE WS-RF-TASA-SERV  TO WS-TASA-SERV-ED
001550           DISPLAY '* TASA DE SERVICIO EN USO: ' WS-TASA-SERV-ED
001560
001570*    MAESTRO DE CUENTAS - ENTRADA UNICA DE ESTE PROGRAMA
001580           OPEN INPUT  BILL-ENTRADA
001590           IF FS-BILLS IS NOT EQUAL '00' THEN
001600*    OPEN FALLIDO: NO TIENE SENTIDO SEGUIR SIN EL MAESTRO
001610              DISPLAY '* ERROR EN OPEN BILL-ENTRADA = ' FS-BILLS
001620              MOVE 9999 TO RETURN-CODE
001630              SET FS-BILLS-FIN TO TRUE
001640           ELSE
001650*    PRIMERA LECTURA, FUERA DEL LOOP DE 2000-PROCESO-I
001660              PERFORM 2100-LEER-BILL-I THRU 2100-LEER-BILL-F
001670           END-IF
001680
001690*    LIQUIDACION - SALIDA UNICA DE ESTE PROGRAMA
001700           OPEN OUTPUT RESULT-SALIDA
001710           IF FS-RESUL IS NOT EQUAL '00' THEN
001720              DISPLAY '* ERROR EN OPEN RESULT-SALIDA = ' FS-RESUL
001730              MOVE 9999 TO RETURN-CODE
001740              SET FS-BILLS-FIN TO TRUE
001750           END-IF.
001760
001770       1000-INICIO-F. EXIT.
001780
001790
001800*------------------------------------------------------------------
001810*    POR CADA CUENTA FINALIZADA, CALCULA SERVICIO Y TOTAL Y
001820*    GRABA LA LIQUIDACION. LAS CUENTAS ABIERTAS NO SE LIQUIDAN
001830*    (RF-0072) - SE CUENTAN NADA MAS, PARA EL DISPLAY DE CIERRE.
001840*------------------------------------------------------------------
001850       2000-PROCESO-I.
001860
001870*    SOLO CUENTAS CON BI-BILL-STATUS = 'F' (FINALIZADA) SE LIQUIDAN
001880           IF BI-FINALIZADA THEN
001890              PERFORM 2500-CALC-TAXSVC-I  THRU 2500-CALC-TAXSVC-F
001900              PERFORM 2600-CALC-TOTAL-I   THRU 2600-CALC-TOTAL-F
001910              PERFORM 2700-GRABAR-RESULT-I THRU 2700-GRABAR-RESULT-F
001920           ELSE
001930*    CUENTA ABIERTA - SE SALTEA, SOLO SE CUENTA (RF-0072)
001940              ADD 1 TO WS-CANT-ABIERTAS
001950           END-IF
001960
001970*    AVANZA A LA SIGUIENTE CUENTA DEL MAESTRO
001980           PERFORM 2100-LEER-BILL-I THRU 2100-LEER-BILL-F.
001990
002000       2000-PROCESO-F. EXIT.
002010
002020
002030*------------------------------------------------------------------
002040*    CALCULA EL SERVICIO DEL 10% SOBRE EL VALOR ACUMULADO DE LA
002050*    CUENTA, REDONDEADO A 2 DECIMALES. PRIMER REDONDEO.
002060*    DE PASO, ARMA LA LIQUIDACION COPIANDO LOS DATOS FIJOS DE LA
002070*    CUENTA (ID, USUARIO, ESTABLECIMIENTO, FECHA) AL REGISTRO
002080*    RE- DE SALIDA.
002090*------------------------------------------------------------------
002100       2500-CALC-TAXSVC-I.
002110
002120*    DATOS FIJOS DE LA CUENTA, COPIADOS TAL CUAL AL RESULT
002130           MOVE BI-BILL-ID       TO RE-BILL-ID
002140           MOVE BI-USER-ID       TO RE-USER-ID
002150           MOVE BI-ESTABLISHMENT TO RE-ESTABLISH
002160           MOVE BI-BILL-DATE     TO RE-DATE
002170           MOVE BI-BILL-TOTAL    TO RE-VALUE
002180
002190*    PRIMER COMPUTE ROUNDED: SOLO EL SERVICIO. EL RESULTADO YA
002200*    QUEDA REDONDEADO ANTES DE ENTRAR AL SEGUNDO PASO (RF-0034)
002210           COMPUTE RE-TAX-SVC ROUNDED =
002220                   RE-VALUE * WS-RF-TASA-SERV.
002230
002240       2500-CALC-TAXSVC-F. EXIT.
002250
002260
002270*------------------------------------------------------------------
002280*    CALCULA EL TOTAL A COBRAR SUMANDO EL VALOR Y EL SERVICIO YA   RF0035
002290*    REDONDEADO. SEGUNDO REDONDEO, INDEPENDIENTE DEL ANTERIOR - NO
002300*    SE DEBE REEMPLAZAR POR UN UNICO COMPUTE CON EL PORCENTAJE     RF0035
002310*    APLICADO SOBRE RE-VALUE, PUES DA UN RESULTADO DISTINTO.       RF0035
002320*------------------------------------------------------------------
002330       2600-CALC-TOTAL-I.
002340
002350*    SEGUNDO COMPUTE ROUNDED, A PARTIR DE RE-TAX-SVC YA REDONDEADO,
002360*    NUNCA DEL PORCENTAJE APLICADO DE NUEVO SOBRE RE-VALUE
002370           COMPUTE RE-TOTAL ROUNDED =
002380                   RE-VALUE + RE-TAX-SVC.
002390
002400       2600-CALC-TOTAL-F. EXIT.
002410
002420
002430*------------------------------------------------------------------
002440*    GRABA LA LIQUIDACION YA CALCULADA Y ACTUALIZA EL CONTADOR
002450*    DE CUENTAS LIQUIDADAS
002460*------------------------------------------------------------------
002470       2700-GRABAR-RESULT-I.
002480
002490           MOVE RF-RESULT-RECORD TO REG-RESULT
002500           WRITE REG-RESULT
002510           IF FS-RESUL IS NOT EQUAL '00' THEN
002520*    ERROR DE GRABACION - SE ABORTA EL PROCESO
002530              DISPLAY '* ERROR EN WRITE RESULT-SALIDA = ' FS-RESUL
002540              MOVE 9999 TO RETURN-CODE
002550              SET FS-BILLS-FIN TO TRUE
002560           END-IF
002570
002580           ADD 1 TO WS-CANT-LIQUIDADAS.
002590
002600       2700-GRABAR-RESULT-F. EXIT.
002610
002620
002630*------------------------------------------------------------------
002640*    LEE LA SIGUIENTE CUENTA DEL MAESTRO Y ACTUALIZA LOS
002650*    CONTADORES SEGUN EL RESULTADO DE LA LECTURA
002660*------------------------------------------------------------------
002670       2100-LEER-BILL-I.
002680
002690           READ BILL-ENTRADA INTO RF-BILL-RECORD
002700
002710*    EVALUATE POR FILE STATUS: LECTURA OK, FIN DE ARCHIVO, O ERROR
002720           EVALUATE FS-BILLS
002730              WHEN '00'
002740                 ADD 1 TO WS-CANT-LEIDAS
002750              WHEN '10'
002760*    FIN DE ARCHIVO - NO ES ERROR, SOLO CORTA EL LOOP PRINCIPAL
002770                 CONTINUE
002780              WHEN OTHER
002790*    ERROR DE E/S DISTINTO DE FIN DE ARCHIVO - SE ABORTA
002800                 DISPLAY '* ERROR EN LECTURA BILL-ENTRADA = '
002810                          FS-BILLS
002820                 MOVE 9999 TO RETURN-CODE
002830                 SET FS-BILLS-FIN TO TRUE
002840           END-EVALUATE.
002850
002860       2100-LEER-BILL-F. EXIT.
002870
002880
002890*------------------------------------------------------------------
002900*    CIERRE DEL PROCESO: MUESTRA LOS TOTALES POR PANTALLA Y
002910*    CIERRA LOS DOS ARCHIVOS
002920*------------------------------------------------------------------
002930       9999-FINAL-I.
002940
002950*    ENCABEZADO SIMPLE DE LA TABLA DE TOTALES POR PANTALLA
002960           DISPLAY ' '
002970           DISPLAY '=================================='
002980
002990*    RECORRE LAS 3 POSICIONES DE LA TABLA DE CONTADORES
003000           PERFORM 9990-DISPLAY-TOTAL-I THRU 9990-DISPLAY-TOTAL-F
003010                     VARYING WS-SUB-TOTAL FROM 1 BY 1
003020                     UNTIL WS-SUB-TOTAL GREATER THAN 3
003030
003040*    CIERRE DE LOS DOS ARCHIVOS, CADA UNO CON SU PROPIO CHEQUEO
003050           CLOSE BILL-ENTRADA
003060           IF FS-BILLS IS NOT EQUAL '00' THEN
003070              DISPLAY '* ERROR EN CLOSE BILL-ENTRADA = ' FS-BILLS
003080              MOVE 9999 TO RETURN-CODE
003090           END-IF
003100
003110           CLOSE RESULT-SALIDA
003120           IF FS-RESUL IS NOT EQUAL '00' THEN
003130              DISPLAY '* ERROR EN CLOSE RESULT-SALIDA = ' FS-RESUL
003140              MOVE 9999 TO RETURN-CODE
003150           END-IF.
003160
003170       9999-FINAL-F. EXIT.
003180
003190
003200*------------------------------------------------------------------
003210*    IMPRIME UNA LINEA DE LA TABLA DE TOTALES (VISTA POR TABLA Y
003220*    VISTA POR NOMBRE, AMBAS REDEFINES DE LOS MISMOS CONTADORES)
003230*------------------------------------------------------------------
003240       9990-DISPLAY-TOTAL-I.
003250
003260*    LA ETIQUETA Y EL CONTADOR SE TOMAN DE LA MISMA POSICION
003270*    DE TABLA, CADA UNO EN SU PROPIA VISTA REDEFINES
003280           MOVE WS-CANT-TOTALES-OCU (WS-SUB-TOTAL) TO WS-CANT-TOTAL-PR
003290           DISPLAY WS-CANT-ETIQ-OCU (WS-SUB-TOTAL) WS-CANT-TOTAL-PR.
003300
003310       9990-DISPLAY-TOTAL-F. EXIT.
