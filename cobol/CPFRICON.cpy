000100******************************************************************
000200*    COPY CPFRICON.                                               *
000300*    LAYOUT ARCHIVO DE CONSUMO POR AMIGO (FRIEND-CONSUMPTION)     *
000400*    KC02901.RATEIO.FRICON                                        *
000500*    LARGO REGISTRO = 120 BYTES (DOS TIPOS DE REGISTRO)           *
000600*----------------------------------------------------------------*
000700*    EL ARCHIVO LLEVA DOS TIPOS DE REGISTRO, DISTINGUIDOS POR     *
000800*    SM-REC-TYPE:                                                *
000900*      'S' = LINEA RESUMEN DE CONSUMO DEL AMIGO (UNA POR PAR      *
001000*            CUENTA/AMIGO)                                       *
001100*      'I' = LINEA DE ITEM ECOADO SIN MODIFICAR (UNA POR CADA     *
001200*            ITEM QUE FORMO PARTE DEL CORTE)                     *
001300*----------------------------------------------------------------*
001400*    HISTORIAL DE CAMBIOS                                        *
001500*    FECHA      INIC   TICKET     DESCRIPCION                    *
001600*    -------    ----   --------   ---------------------------    *
001700*    05/11/86   RQV    RF-0004    LAYOUT INICIAL DE CONSUMO POR   *
001800*                               AMIGO, SOLO LINEA RESUMEN.        *
001900*    08/19/88   RQV    RF-0021    SE AGREGA LA LINEA DE ITEM      *
002000*                               ECOADO (SM-REC-TYPE = 'I') PARA   *
002100*                               QUE EL SUCURSAL PUEDA CONCILIAR   *
002200*                               EL DETALLE CONTRA EL RESUMEN.     *
002300******************************************************************
002400*    LINEA RESUMEN (SM-REC-TYPE = 'S')
002500 01  RF-FRICON-SUMARIO.
002600     03  SM-REC-TYPE             PIC X(01)    VALUE 'S'.
002700         88  SM-ES-RESUMEN                   VALUE 'S'.
002800*    POSICION RELATIVA (02:09) IDENTIFICADOR DE CUENTA
002900     03  SM-BILL-ID              PIC 9(09).
003000*    POSICION RELATIVA (11:30) NOMBRE DEL AMIGO
003100     03  SM-FRIEND               PIC X(30).
003200*    POSICION RELATIVA (41:05) SUMA DE ITEMS DEL AMIGO
003300     03  SM-VALUE                PIC S9(7)V99 COMP-3.
003400*    POSICION RELATIVA (46:05) SERVICIO 10% REDONDEADO
003500     03  SM-TAX-SVC              PIC S9(7)V99 COMP-3.
003600*    POSICION RELATIVA (51:05) TOTAL, REDONDEADO POR SEPARADO
003700     03  SM-TOTAL                PIC S9(7)V99 COMP-3.
003800*    POSICION RELATIVA (56:65) RESERVADO PARA USO FUTURO DEL AREA
003900     03  FILLER                  PIC X(65)    VALUE SPACES.
004000*
004100*    LINEA DE ITEM ECOADO SIN MODIFICAR (SM-REC-TYPE = 'I')
004200*    REDEFINE EL AREA DE RF-FRICON-SUMARIO
004300 01  RF-FRICON-ITEM REDEFINES RF-FRICON-SUMARIO.
004400     03  FI-REC-TYPE             PIC X(01).
004500         88  FI-ES-ITEM                      VALUE 'I'.
004600*    POSICION RELATIVA (02:09) CUENTA A LA QUE PERTENECE EL ITEM
004700     03  FI-BILL-ID              PIC 9(09).
004800*    POSICION RELATIVA (11:30) NOMBRE DEL AMIGO (COPIADO DEL ITEM)
004900     03  FI-FRIEND               PIC X(30).
005000*    POSICION RELATIVA (41:09) IDENTIFICADOR DE ITEM (ECOADO)
005100     03  FI-ITEM-ID              PIC 9(09).
005200*    POSICION RELATIVA (50:60) DESCRIPCION DEL ITEM (ECOADA)
005300     03  FI-ITEM-DESC            PIC X(60).
005400*    POSICION RELATIVA (110:05) VALOR DEL ITEM (ECOADO)
005500     03  FI-ITEM-VALUE           PIC S9(7)V99 COMP-3.
005600*    POSICION RELATIVA (115:06) RESERVADO PARA USO FUTURO DEL AREA
005700     03  FILLER                  PIC X(06)    VALUE SPACES.
