000100******************************************************************
000200*    COPY CPRESULT.                                               *
000300*    LAYOUT ARCHIVO DE LIQUIDACION DE CUENTA (RESULT)             *
000400*    KC02901.RATEIO.RESULLIQ                                      *
000500*    LARGO REGISTRO = 90 BYTES                                    *
000600*----------------------------------------------------------------*
000700*    HISTORIAL DE CAMBIOS                                        *
000800*    FECHA      INIC   TICKET     DESCRIPCION                    *
000900*    -------    ----   --------   ---------------------------    *
001000*    04/02/86   RQV    RF-0003    LAYOUT INICIAL DE SALIDA DE     *
001100*                               LIQUIDACION POR CUENTA.           *
001200*    01/09/99   HGM    RF-0060    REVISION DE FIN DE SIGLO -      *
001300*                               RES-DATE SE HEREDA DE BI-BILL-    *
001400*                               DATE (4 DIGITOS DE ANIO), SIN     *
001500*                               CAMBIOS DE PICTURE.               *
001600******************************************************************
001700*    POSICION RELATIVA (01:09) IDENTIFICADOR DE CUENTA
001800 01  RF-RESULT-RECORD.
001900     03  RE-BILL-ID              PIC 9(09).
002000*    POSICION RELATIVA (10:09) USUARIO DUENIO DE LA CUENTA
002100     03  RE-USER-ID              PIC 9(09).
002200*    POSICION RELATIVA (19:40) NOMBRE DEL ESTABLECIMIENTO
002300     03  RE-ESTABLISH            PIC X(40).
002400*    POSICION RELATIVA (59:08) FECHA DE APERTURA (AAAAMMDD)
002500     03  RE-DATE                 PIC 9(08).
002600*    POSICION RELATIVA (67:05) VALOR ACUMULADO DE LA CUENTA
002700*    (VALOR DE ENTRADA AL CALCULO, SIN REDONDEAR)
002800     03  RE-VALUE                PIC S9(7)V99 COMP-3.
002900*    POSICION RELATIVA (72:05) SERVICIO 10% REDONDEADO A 2 DEC.
003000     03  RE-TAX-SVC              PIC S9(7)V99 COMP-3.
003100*    POSICION RELATIVA (77:05) TOTAL = RE-VALUE + RE-TAX-SVC,
003200*    REDONDEADO A 2 DECIMALES (SEGUNDO REDONDEO INDEPENDIENTE)
003300     03  RE-TOTAL                PIC S9(7)V99 COMP-3.
003400*    POSICION RELATIVA (82:09) RESERVADO PARA USO FUTURO DEL AREA
003500     03  FILLER                  PIC X(09)    VALUE SPACES.
