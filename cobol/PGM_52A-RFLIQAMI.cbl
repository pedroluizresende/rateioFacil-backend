000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. RFLIQAMI.
000030       AUTHOR. H GOMEZ MEDINA.
000040       INSTALLATION. DEPARTAMENTO DE SISTEMAS KC02901.
000050       DATE-WRITTEN. 08/19/88.
000060       DATE-COMPILED.
000070       SECURITY. CONFIDENCIAL - USO INTERNO DEL AREA.
000080*
000090******************************************************************
000100*             RATEO DE CUENTAS - CONSUMO POR AMIGO                *
000110*             ====================================               *
000120*  PROGRAMA: RFLIQAMI                                             *
000130*  DESCRIPCION:                                                   *
000140*    LEE LAS NOVEDADES DE ITEM (DDITEME), YA VENIDAS EN           *
000150*    SECUENCIA ASCENDENTE POR CUENTA Y DENTRO DE CUENTA POR       *
000160*    NOMBRE DE AMIGO, Y ARMA UN CORTE DE CONTROL POR EL PAR        *
000170*    CUENTA/AMIGO.  POR CADA ITEM SE GRABA UNA LINEA ECOADA EN     *
000180*    EL ARCHIVO DE SALIDA (DDFRICON) Y, AL CERRARSE EL GRUPO,      *
000190*    SE GRABA UNA LINEA RESUMEN CON EL CONSUMO DEL AMIGO, EL       *
000200*    SERVICIO DEL 10% Y EL TOTAL, CADA UNO REDONDEADO POR         *
000210*    SEPARADO.  UN ITEM PERTENECE A UN SOLO AMIGO.                *
000220*----------------------------------------------------------------*
000230*    HISTORIAL DE CAMBIOS                                        *
000240*    FECHA      INIC   TICKET     DESCRIPCION                    *
000250*    -------    ----   --------   ---------------------------    *
000260*    08/19/88   HGM    RF-0021    VERSION INICIAL - CORTE DE      *
000270*                                CONTROL POR CUENTA/AMIGO SOBRE   *
000280*                                LAS NOVEDADES DE ITEM.           *
000290*    09/03/93   HGM    RF-0042    SE ACLARA QUE EL ARCHIVO DE     *
000300*                                ENTRADA DEBE VENIR ORDENADO      *
000310*                                POR CUENTA Y AMIGO ANTES DE      *
000320*                                CORRER ESTE PROGRAMA, NO SE      *
000330*                                HACE SORT AQUI.                  *
000340*    01/09/99   HGM    RF-0061    REVISION DE FIN DE SIGLO - EL   *
000350*                                CORTE NO USA NINGUN CAMPO DE     *
000360*                                FECHA, SIN CAMBIOS.              *
000370*    05/16/02   LTR    RF-0073    SE ELIMINA LA IMPRESION DE      *
000380*                                ENCABEZADOS Y PIES DE PAGINA     *
000390*                                DEL LISTADO ANTERIOR; EL SUCURSAL*
000400*                                AHORA CONSULTA EL RESUMEN POR    *
000410*                                PANTALLA, NO POR PAPEL.          *
000420*    02/14/04   LTR    RF-0084    SE RENOMBRA EL PREFIJO DE LOS   *
000430*                                CAMPOS DE LA LINEA RESUMEN DE    *
000440*                                CPFRICON DE FS- A SM-, PARA NO   *
000450*                                CONFUNDIRLOS CON LOS FILE STATUS *
000460*                                FS-ITEME/FS-FRICO DE ESTE MISMO  *
000470*                                PROGRAMA.                        *
000480******************************************************************
000490*
000500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000510       ENVIRONMENT DIVISION.
000520       INPUT-OUTPUT SECTION.
000530       FILE-CONTROL.
000540
000550*    NOVEDADES DE ITEM, YA ORDENADAS POR CUENTA/AMIGO (RF-0042)
000560           SELECT ITEM-ENTRADA  ASSIGN DDITEME
000570           FILE STATUS IS FS-ITEME.
000580
000590*    CONSUMO POR AMIGO: LINEAS RESUMEN E ITEM ECOADO INTERCALADAS
000600           SELECT FRICON-SALIDA ASSIGN DDFRICON
000610           FILE STATUS IS FS-FRICO.
000620
000630*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000640       DATA DIVISION.
000650       FILE SECTION.
000660
000670*    BUFFER DE LECTURA; EL LAYOUT REAL LO TRAE LA COPY CPITEMTR
000680*    SOBRE RF-ITEM-RECORD (WORKING-STORAGE)
000690       FD  ITEM-ENTRADA
000700           BLOCK CONTAINS 0 RECORDS
000710           RECORDING MODE IS F.
000720       01  REG-ITEME           PIC X(130).
000730
000740*    BUFFER DE GRABACION; LLEVA DOS TIPOS DE REGISTRO, VER CPFRICON
000750       FD  FRICON-SALIDA
000760           BLOCK CONTAINS 0 RECORDS
000770           RECORDING MODE IS F.
000780       01  REG-FRICON          PIC X(120).
000790
000800       WORKING-STORAGE SECTION.
000810*=======================*
000820       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000830
000840*---- FILE STATUS ------------------------------------------------
000850       77  FS-ITEME                PIC XX      VALUE SPACES.
000860           88  FS-ITEME-FIN                    VALUE '10'.
000870       77  FS-FRICO                PIC XX      VALUE SPACES.
000880
000890*---- SWITCHES DE FIN DE PROCESO Y PRIMER REGISTRO ----------------
000900       77  WS-STATUS-FIN           PIC X       VALUE 'N'.
000910           88  WS-FIN-LECTURA                  VALUE 'Y'.
000920           88  WS-NO-FIN-LECTURA               VALUE 'N'.
000930*    'SI ' SOLO EN EL PRIMER ITEM LEIDO; SIN ESTE SWITCH EL
000940*    PRIMER PAR CUENTA/AMIGO DISPARARIA UN CORTE FALSO CONTRA
000950*    WS-CLAVE-ANT-GRP, QUE ARRANCA EN ZEROS/SPACES
000960       77  WS-PRIMER-REG           PIC XXX     VALUE 'SI '.
000970           88  WS-ES-PRIMER-REG                VALUE 'SI '.
000980
000990*---- CLAVE DE CORTE (CUENTA + AMIGO) EN GRUPO, CON VISTA -------
001000*    COMPUESTA PARA COMPARAR AMBOS CAMPOS DE UNA SOLA VEZ Y CON
001010*    VISTA PARTIDA PARA MOVER CADA COMPONENTE POR SEPARADO
001020       01  WS-CLAVE-ANT-GRP.
001030           03  WS-CTA-ANT          PIC 9(09)    VALUE ZEROS.
001040           03  WS-AMIGO-ANT        PIC X(30)    VALUE SPACES.
001050*    VISTA UNICA DE 39 BYTES, USADA EN 2000-PROCESO-I PARA
001060*    DETECTAR EL CAMBIO DE CLAVE EN UNA SOLA COMPARACION
001070       01  WS-CLAVE-ANT-COMP REDEFINES WS-CLAVE-ANT-GRP.
001080           03  WS-CLAVE-ANT        PIC X(39).
001090
001100*---- ACUMULADORES DEL AMIGO EN CURSO -----------------------------
001110       77  WS-ACUM-AMIGO           PIC S9(7)V99 COMP-3 VALUE ZEROS.
001120
001130*---- CONTADORES DE CONTROL, EN GRUPO PARA IMPRIMIR POR TABLA ----
001140       01  WS-CANT-TOTALES-GRP.
001150           03  WS-CANT-ITEMS       PIC 9(05) COMP    VALUE ZEROS.
001160           03  WS-CANT-AMIGOS      PIC 9(05) COMP    VALUE ZEROS.
001170*    VISTA EN TABLA DE LOS MISMOS CONTADORES, PARA EL DISPLAY
001180*    DE CIERRE DEL PROCESO (9999-FINAL)
001190       01  WS-CANT-TOTALES-TABLA REDEFINES WS-CANT-TOTALES-GRP.
001200           03  WS-CANT-TOTALES-OCU OCCURS 2 TIMES
001210                                   PIC 9(05) COMP.
001220
001230*---- SUBSCRIPTO DE RECORRIDO DE LA TABLA DE TOTALES -------------
001240       77  WS-SUB-TOTAL            PIC 9(01) COMP    VALUE 1.
001250
001260*---- ETIQUETAS DE LA TABLA DE TOTALES (VISTA POR NOMBRE) --------
001270       01  WS-CANT-ETIQUETAS.
001280           03  FILLER              PIC X(22) VALUE
001290               'ITEMS ECOADOS       : '.
001300           03  FILLER              PIC X(22) VALUE
001310               'AMIGOS LIQUIDADOS   : '.
001320       01  WS-CANT-ETIQUETAS-TABLA REDEFINES WS-CANT-ETIQUETAS.
001330           03  WS-CANT-ETIQ-OCU OCCURS 2 TIMES PIC X(22).
001340
001350*---- CAMPO DE IMPRESION DEL CONTADOR EN CURSO -------------------
001360       77  WS-CANT-TOTAL-PR        PIC ZZ,ZZ9.
001370
001380*---- TASA DE SERVICIO, LA MISMA CONSTANTE QUE RFLIQBIL -----------
001390       77  WS-RF-TASA-SERV         PIC V99      COMP-3 VALUE .10.
001400
001410*/////////// COPYS ////////////////////////////////////////////
001420           COPY CPITEMTR.
001430           COPY CPFRICON.
001440*////////////////////////////////////////////////////////////////
001450
001460       01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001470
001480*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001490       PROCEDURE DIVISION.
001500
001510*------------------------------------------------------------------
001520*    PARRAFO PRINCIPAL - APERTURA, CORTE DE CONTROL POR CUENTA/
001530*    AMIGO SOBRE LAS NOVEDADES DE ITEM, Y CIERRE CON TOTALES
001540*------------------------------------------------------------------
001550       MAIN-PROGRAM-I.
001560
001570           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001580           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001590                                       UNTIL WS-FIN-LECTURA
001600           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001610
001620       MAIN-PROGRAM-F. GOBACK.
001630
001640
001650*------------------------------------------------------------------
001660*    APERTURA DE AMBOS ARCHIVOS Y PRIMERA LECTURA DE LAS NOVEDADES
001670*    DE ITEM, DEJANDO EL PRIMER REGISTRO LISTO PARA EL CORTE
001680*------------------------------------------------------------------
001690       1000-INICIO-I.
001700
001710*    EL SWITCH DE FIN DE LECTURA ARRANCA SIEMPRE EN 'NO'
001720           SET WS-NO-FIN-LECTURA TO TRUE
001730
001740*    NOVEDADES DE ITEM - ENTRADA UNICA DE ESTE PROGRAMA
001750           OPEN INPUT  ITEM-ENTRADA
001760           IF FS-ITEME IS NOT EQUAL '00' THEN
001770*    OPEN FALLIDO: SE ABORTA EL PROCESO CON RETURN-CODE DE ERROR
001780              DISPLAY '* ERROR EN OPEN ITEM-ENTRADA = ' FS-ITEME
001790              MOVE 9999 TO RETURN-CODE
001800              SET WS-FIN-LECTURA TO TRUE
001810           END-IF
001820
001830*    CONSUMO POR AMIGO - SALIDA UNICA DE ESTE PROGRAMA
001840           OPEN OUTPUT FRICON-SALIDA
001850           IF FS-FRICO IS NOT EQUAL '00' THEN
001860              DISPLAY '* ERROR EN OPEN FRICON-SALIDA = ' FS-FRICO
001870              MOVE 9999 TO RETURN-CODE
001880              SET WS-FIN-LECTURA TO TRUE
001890           END-IF
001900
001910*    PRIMERA LECTURA, FUERA DEL LOOP DE 2000-PROCESO-I
001920           PERFORM 2100-LEER-ITEM-I THRU 2100-LEER-ITEM-F
001930
001940*    ADVERTENCIA SI EL ARCHIVO DE ITEMS NO TRAJO NI UNA NOVEDAD
001950           IF WS-FIN-LECTURA THEN
001960              DISPLAY '* ARCHIVO DE ITEMS VACIO EN INICIO'
001970           END-IF.
001980
001990       1000-INICIO-F. EXIT.
002000
002010
002020*------------------------------------------------------------------
002030*    POR CADA ITEM LEIDO SE GRABA LA LINEA ECOADA. CUANDO CAMBIA
002040*    EL PAR CUENTA/AMIGO RESPECTO DEL ITEM ANTERIOR, SE CIERRA EL
002050*    CORTE DEL AMIGO QUE TERMINA ANTES DE ARRANCAR EL SIGUIENTE.
002060*------------------------------------------------------------------
002070       2000-PROCESO-I.
002080
002090*    PRIMER ITEM DEL ARCHIVO: NO HAY CORTE ANTERIOR QUE CERRAR,
002100*    SOLO SE ARMA LA CLAVE DE CONTROL INICIAL
002110           IF WS-ES-PRIMER-REG THEN
002120              MOVE 'NO ' TO WS-PRIMER-REG
002130              PERFORM 2400-ARRANCA-AMIGO-I THRU 2400-ARRANCA-AMIGO-F
002140           ELSE
002150*    CAMBIO DE CUENTA O DE AMIGO RESPECTO DEL ITEM ANTERIOR ->
002160*    SE CIERRA EL GRUPO QUE TERMINA Y SE ARRANCA UNO NUEVO
002170              IF IT-BILL-ID NOT EQUAL WS-CTA-ANT OR
002180                 IT-FRIEND  NOT EQUAL WS-AMIGO-ANT THEN
002190                 PERFORM 2200-CORTE-AMIGO-I THRU 2200-CORTE-AMIGO-F
002200                 PERFORM 2400-ARRANCA-AMIGO-I
002210                    THRU 2400-ARRANCA-AMIGO-F
002220              END-IF
002230           END-IF
002240
002250*    EL ITEM SE ECOA Y SE ACUMULA SIEMPRE, PERTENEZCA O NO A UN
002260*    GRUPO RECIEN ARRANCADO
002270           PERFORM 2300-ECOAR-ITEM-I THRU 2300-ECOAR-ITEM-F
002280           ADD IT-ITEM-VALUE TO WS-ACUM-AMIGO
002290
002300*    AVANZA A LA SIGUIENTE NOVEDAD DE ITEM
002310           PERFORM 2100-LEER-ITEM-I THRU 2100-LEER-ITEM-F
002320
002330*    FIN DE ARCHIVO: EL ULTIMO GRUPO NO TIENE UN ITEM SIGUIENTE
002340*    QUE DISPARE EL CORTE, ASI QUE SE FUERZA AQUI (RF-0021)
002350           IF WS-FIN-LECTURA THEN
002360              PERFORM 2200-CORTE-AMIGO-I THRU 2200-CORTE-AMIGO-F
002370           END-IF.
002380
002390       2000-PROCESO-F. EXIT.
002400
002410
002420*------------------------------------------------------------------
002430*    CIERRA EL CORTE DEL AMIGO EN CURSO: CALCULA EL SERVICIO Y EL   RF0022
002440*    TOTAL (CADA UNO REDONDEADO POR SEPARADO) Y GRABA LA LINEA      RF0022
002450*    RESUMEN DEL AMIGO EN EL ARCHIVO DE SALIDA.                    RF0022
002460*------------------------------------------------------------------
002470       2200-CORTE-AMIGO-I.
002480
002490*    LA CLAVE Y EL ACUMULADO SON LOS DEL GRUPO QUE SE CIERRA,
002500*    NO LOS DEL ITEM QUE DISPARO EL CORTE (YA CAMBIARON)
002510           MOVE WS-CTA-ANT       TO SM-BILL-ID
002520           MOVE WS-AMIGO-ANT     TO SM-FRIEND
002530           MOVE WS-ACUM-AMIGO    TO SM-VALUE
002540
002550*    PRIMER COMPUTE ROUNDED: SOLO EL SERVICIO
002560           COMPUTE SM-TAX-SVC ROUNDED =
002570                   SM-VALUE * WS-RF-TASA-SERV
002580
002590*    SEGUNDO COMPUTE ROUNDED, INDEPENDIENTE DEL PRIMERO, A PARTIR
002600*    DEL SERVICIO YA REDONDEADO (MISMA REGLA QUE RFLIQBIL)
002610           COMPUTE SM-TOTAL ROUNDED =
002620                   SM-VALUE + SM-TAX-SVC
002630
002640*    GRABACION DE LA LINEA RESUMEN (SM-REC-TYPE = 'S')
002650           MOVE RF-FRICON-SUMARIO TO REG-FRICON
002660           WRITE REG-FRICON
002670           IF FS-FRICO IS NOT EQUAL '00' THEN
002680              DISPLAY '* ERROR EN WRITE FRICON-SALIDA = ' FS-FRICO
002690              MOVE 9999 TO RETURN-CODE
002700              SET WS-FIN-LECTURA TO TRUE
002710           END-IF
002720
002730           ADD 1 TO WS-CANT-AMIGOS.
002740
002750       2200-CORTE-AMIGO-F. EXIT.
002760
002770
002780*------------------------------------------------------------------
002790*    GRABA LA LINEA DE ITEM ECOADO, SIN MODIFICAR SUS VALORES.
002800*    ESTA LINEA (SM-REC-TYPE/FI-REC-TYPE = 'I') LE PERMITE AL
002810*    SUCURSAL CONCILIAR EL DETALLE CONTRA EL RESUMEN (RF-0021).
002820*------------------------------------------------------------------
002830       2300-ECOAR-ITEM-I.
002840
002850*    COPIA TAL CUAL LOS DATOS DEL ITEM A LA VISTA FI- DEL REGISTRO
002860           MOVE IT-BILL-ID    TO FI-BILL-ID
002870           MOVE IT-FRIEND     TO FI-FRIEND
002880           MOVE IT-ITEM-ID    TO FI-ITEM-ID
002890           MOVE IT-DESC       TO FI-ITEM-DESC
002900           MOVE IT-ITEM-VALUE TO FI-ITEM-VALUE
002910           SET  FI-ES-ITEM    TO TRUE
002920
002930           MOVE RF-FRICON-ITEM TO REG-FRICON
002940           WRITE REG-FRICON
002950           IF FS-FRICO IS NOT EQUAL '00' THEN
002960*    ERROR DE GRABACION - SE ABORTA EL PROCESO
002970              DISPLAY '* ERROR EN WRITE FRICON-SALIDA = ' FS-FRICO
002980              MOVE 9999 TO RETURN-CODE
002990              SET WS-FIN-LECTURA TO TRUE
003000           END-IF
003010
003020           ADD 1 TO WS-CANT-ITEMS.
003030
003040       2300-ECOAR-ITEM-F. EXIT.
003050
003060
003070*------------------------------------------------------------------
003080*    INICIALIZA LA CLAVE DE CORTE Y EL ACUMULADOR PARA EL NUEVO
003090*    PAR CUENTA/AMIGO QUE ARRANCA
003100*------------------------------------------------------------------
003110       2400-ARRANCA-AMIGO-I.
003120
003130           MOVE IT-BILL-ID TO WS-CTA-ANT
003140           MOVE IT-FRIEND  TO WS-AMIGO-ANT
003150           MOVE ZEROS      TO WS-ACUM-AMIGO.
003160
003170       2400-ARRANCA-AMIGO-F. EXIT.
003180
003190
003200*------------------------------------------------------------------
003210*    LEE LA SIGUIENTE NOVEDAD DE ITEM Y ACTUALIZA EL SWITCH DE
003220*    FIN DE LECTURA SEGUN EL RESULTADO
003230*------------------------------------------------------------------
003240       2100-LEER-ITEM-I.
003250
003260           READ ITEM-ENTRADA INTO RF-ITEM-RECORD
003270
003280*    EVALUATE POR FILE STATUS: LECTURA OK, FIN DE ARCHIVO, O ERROR
003290           EVALUATE FS-ITEME
003300              WHEN '00'
003310                 CONTINUE
003320              WHEN '10'
003330*    FIN DE ARCHIVO - DISPARA EL CORTE DEL ULTIMO GRUPO EN CURSO
003340                 SET WS-FIN-LECTURA TO TRUE
003350              WHEN OTHER
003360*    ERROR DE E/S DISTINTO DE FIN DE ARCHIVO - SE ABORTA
003370                 DISPLAY '* ERROR EN LECTURA ITEM-ENTRADA = '
003380                          FS-ITEME
003390                 MOVE 9999 TO RETURN-CODE
003400                 SET WS-FIN-LECTURA TO TRUE
003410           END-EVALUATE.
003420
003430       2100-LEER-ITEM-F. EXIT.
003440
003450
003460*------------------------------------------------------------------
003470*    CIERRE DEL PROCESO: MUESTRA LOS TOTALES POR PANTALLA Y
003480*    CIERRA LOS DOS ARCHIVOS
003490*------------------------------------------------------------------
003500       9999-FINAL-I.
003510
003520*    ENCABEZADO SIMPLE DE LA TABLA DE TOTALES POR PANTALLA
003530           DISPLAY ' '
003540           DISPLAY '=================================='
003550
003560*    RECORRE LAS 2 POSICIONES DE LA TABLA DE CONTADORES
003570           PERFORM 9990-DISPLAY-TOTAL-I THRU 9990-DISPLAY-TOTAL-F
003580                     VARYING WS-SUB-TOTAL FROM 1 BY 1
003590                     UNTIL WS-SUB-TOTAL GREATER THAN 2
003600
003610*    CIERRE DE LOS DOS ARCHIVOS, CADA UNO CON SU PROPIO CHEQUEO
003620           CLOSE ITEM-ENTRADA
003630           IF FS-ITEME IS NOT EQUAL '00' THEN
003640              DISPLAY '* ERROR EN CLOSE ITEM-ENTRADA = ' FS-ITEME
003650              MOVE 9999 TO RETURN-CODE
003660           END-IF
003670
003680           CLOSE FRICON-SALIDA
003690           IF FS-FRICO IS NOT EQUAL '00' THEN
003700              DISPLAY '* ERROR EN CLOSE FRICON-SALIDA = ' FS-FRICO
003710              MOVE 9999 TO RETURN-CODE
003720           END-IF.
003730
003740       9999-FINAL-F. EXIT.
003750
003760
003770*------------------------------------------------------------------
003780*    IMPRIME UNA LINEA DE LA TABLA DE TOTALES (VISTA POR TABLA Y
003790*    VISTA POR NOMBRE, AMBAS REDEFINES DE LOS MISMOS CONTADORES)
003800*------------------------------------------------------------------
003810       9990-DISPLAY-TOTAL-I.
003820
003830*    LA ETIQUETA Y EL CONTADOR SE TOMAN DE LA MISMA POSICION
003840*    DE TABLA, CADA UNO EN SU PROPIA VISTA REDEFINES
003850           MOVE WS-CANT-TOTALES-OCU (WS-SUB-TOTAL) TO WS-CANT-TOTAL-PR
003860           DISPLAY WS-CANT-ETIQ-OCU (WS-SUB-TOTAL) WS-CANT-TOTAL-PR.
003870
003880       9990-DISPLAY-TOTAL-F. EXIT.
