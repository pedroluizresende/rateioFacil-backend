000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID. RFACUMUL.
000030       AUTHOR. R QUEVEDO VDA.
000040       INSTALLATION. DEPARTAMENTO DE SISTEMAS KC02901.
000050       DATE-WRITTEN. 03/14/86.
000060       DATE-COMPILED.
000070       SECURITY. CONFIDENCIAL - USO INTERNO DEL AREA.
000080*
000090******************************************************************
000100*                   RATEO DE CUENTAS - ACUMULACION               *
000110*                   =============================                *
000120*  PROGRAMA: RFACUMUL                                            *
000130*  DESCRIPCION:                                                  *
000140*    ACTUALIZA EL MAESTRO DE CUENTAS (BILL) SUMANDO A CADA        *
000150*    CUENTA LOS IMPORTES DE SUS ITEMS DE CONSUMO (NOVEDADES).     *
000160*    LEE EL MAESTRO VIEJO (DDBILLE) Y LAS NOVEDADES DE ITEM       *
000170*    (DDITEME), AMBOS EN SECUENCIA ASCENDENTE POR NUMERO DE       *
000180*    CUENTA, Y GRABA EL MAESTRO NUEVO (DDBILLS) YA ACTUALIZADO.   *
000190*    LA SUMA ES LLANA (SIN REDONDEO); EL VALOR DE CADA ITEM YA    *
000200*    VIENE EXPRESADO A 2 DECIMALES.                               *
000210*----------------------------------------------------------------*
000220*    HISTORIAL DE CAMBIOS                                        *
000230*    FECHA      INIC   TICKET     DESCRIPCION                    *
000240*    -------    ----   --------   ---------------------------    *
000250*    03/14/86   RQV    RF-0001    VERSION INICIAL - ARMADO DEL    *
000260*                                CASE DE ACTUALIZACION VIEJO/     *
000270*                                NUEVO MAESTRO CONTRA NOVEDADES.  *
000280*    11/02/87   RQV    RF-0014    SE AGREGA CONTEO DE NOVEDADES   *
000290*                                HUERFANAS (SIN CUENTA) AL FINAL. *
000300*    07/22/91   HGM    RF-0033    SE CAMBIA EL COMPARADOR DE      *
000310*                                CLAVES PARA USAR HIGH-VALUES     *
000320*                                COMO CENTINELA DE FIN DE ARCHIVO.*
000330*    09/03/93   HGM    RF-0041    CUENTAS SIN NOVEDADES EN EL     *
000340*                                PERIODO SE GRABAN IGUAL, SIN     *
000350*                                CAMBIO DE TOTAL.                 *
000360*    01/09/99   HGM    RF-0059    REVISION DE FIN DE SIGLO - SE   *
000370*                                CONFIRMA QUE BI-FECHA-AAAA NO    *
000380*                                SE TOCA EN ESTE PROGRAMA.        *
000390*    05/16/02   LTR    RF-0071    SE AGREGA DISPLAY DE CUENTAS    *
000400*                                MARCADAS BI-REPROCESAR PARA      *
000410*                                SEGUIMIENTO DEL SUCURSAL.        *
000420******************************************************************
000430*
000440*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000450       ENVIRONMENT DIVISION.
000460       INPUT-OUTPUT SECTION.
000470       FILE-CONTROL.
000480
000490*    MAESTRO VIEJO DE CUENTAS, EN SECUENCIA POR BI-BILL-ID
000500           SELECT BILL-ENTRADA ASSIGN DDBILLE
000510           FILE STATUS IS FS-BILLE.
000520
000530*    NOVEDADES DE ITEM, EN SECUENCIA POR IT-BILL-ID
000540           SELECT ITEM-ENTRADA ASSIGN DDITEME
000550           FILE STATUS IS FS-ITEME.
000560
000570*    MAESTRO NUEVO DE CUENTAS, YA ACTUALIZADO
000580           SELECT BILL-SALIDA  ASSIGN DDBILLS
000590           FILE STATUS IS FS-BILLS.
000600
000610*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000620       DATA DIVISION.
000630       FILE SECTION.
000640
000650*    BUFFER DE LECTURA DEL MAESTRO VIEJO; EL LAYOUT REAL LO TRAE
000660*    LA COPY CPBILLM SOBRE RF-BILL-RECORD (WORKING-STORAGE)
000670       FD  BILL-ENTRADA
000680           BLOCK CONTAINS 0 RECORDS
000690           RECORDING MODE IS F.
000700       01  REG-BILLE           PIC X(200).
000710
000720*    BUFFER DE LECTURA DE NOVEDADES DE ITEM; LAYOUT EN CPITEMTR
000730       FD  ITEM-ENTRADA
000740           BLOCK CONTAINS 0 RECORDS
000750           RECORDING MODE IS F.
000760       01  REG-ITEME           PIC X(130).
000770
000780*    BUFFER DE GRABACION DEL MAESTRO NUEVO
000790       FD  BILL-SALIDA
000800           BLOCK CONTAINS 0 RECORDS
000810           RECORDING MODE IS F.
000820       01  REG-BILLS           PIC X(200).
000830
000840       WORKING-STORAGE SECTION.
000850*=======================*
000860       77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000870
000880*---- FILE STATUS ------------------------------------------------
000890       77  FS-BILLE                PIC XX      VALUE SPACES.
000900           88  FS-BILLE-FIN                    VALUE '10'.
000910       77  FS-ITEME                PIC XX      VALUE SPACES.
000920           88  FS-ITEME-FIN                    VALUE '10'.
000930       77  FS-BILLS                PIC XX      VALUE SPACES.
000940
000950*---- SWITCHES DE FIN DE PROCESO ----------------------------------
000960       77  WS-STATUS-PROC          PIC X       VALUE 'N'.
000970           88  WS-FIN-PROCESO                  VALUE 'Y'.
000980           88  WS-NO-FIN-PROCESO               VALUE 'N'.
000990
001000*---- COMP DE COMPARACION DE CLAVES (MASTER VS TRANSACCION) ------
001010*    SE CARGAN CON EL BI-BILL-ID/IT-BILL-ID DEL REGISTRO LEIDO;
001020*    AL LLEGAR A FIN DE ARCHIVO SE FUERZAN A 999999999 PARA QUE
001030*    EL MERGE DEL 2000-PROCESO-I SIEMPRE ENCUENTRE UN "MAYOR".
001040       77  WS-BILL-KEY-COMP        PIC 9(09)  COMP  VALUE ZEROS.
001050       77  WS-ITEM-KEY-COMP        PIC 9(09)  COMP  VALUE ZEROS.
001060
001070*---- ACUMULADOR DE TRABAJO PARA LA CUENTA EN CURSO --------------
001080       77  WS-ACUM-ITEM            PIC S9(7)V99 COMP-3 VALUE ZEROS.
001090
001100*---- CONTADORES DE CONTROL, EN GRUPO PARA IMPRIMIR POR TABLA ----
001110       01  WS-CANT-TOTALES-GRP.
001120           03  WS-CANT-MAESTROS    PIC 9(05) COMP    VALUE ZEROS.
001130           03  WS-CANT-ITEMS       PIC 9(05) COMP    VALUE ZEROS.
001140           03  WS-CANT-HUERFANOS   PIC 9(05) COMP    VALUE ZEROS.
001150*    VISTA EN TABLA DE LOS MISMOS CONTADORES, PARA EL DISPLAY
001160*    DE CIERRE DEL PROCESO (9999-FINAL)
001170       01  WS-CANT-TOTALES-TABLA REDEFINES WS-CANT-TOTALES-GRP.
001180           03  WS-CANT-TOTALES-OCU OCCURS 3 TIMES
001190                                   PIC 9(05) COMP.
001200
001210*---- SUBSCRIPTO DE RECORRIDO DE LA TABLA DE TOTALES -------------
001220       77  WS-SUB-TOTAL            PIC 9(01) COMP    VALUE 1.
001230
001240*---- ETIQUETAS DE LA TABLA DE TOTALES (VISTA POR NOMBRE) --------
001250       01  WS-CANT-ETIQUETAS.
001260           03  FILLER              PIC X(22) VALUE
001270               'CUENTAS ACTUALIZADAS: '.
001280           03  FILLER              PIC X(22) VALUE
001290               'ITEMS ACUMULADOS    : '.
001300           03  FILLER              PIC X(22) VALUE
001310               'ITEMS HUERFANOS     : '.
001320       01  WS-CANT-ETIQUETAS-TABLA REDEFINES WS-CANT-ETIQUETAS.
001330           03  WS-CANT-ETIQ-OCU OCCURS 3 TIMES PIC X(22).
001340
001350*---- CAMPO DE IMPRESION DEL CONTADOR EN CURSO -------------------
001360       77  WS-CANT-TOTAL-PR        PIC ZZ,ZZ9.
001370
001380*/////////// COPYS ////////////////////////////////////////////
001390           COPY CPBILLM.
001400           COPY CPITEMTR.
001410*////////////////////////////////////////////////////////////////
001420
001430       01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001440
001450*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001460       PROCEDURE DIVISION.
001470
001480*------------------------------------------------------------------
001490*    PARRAFO PRINCIPAL - GOBIERNA LAS TRES ETAPAS DEL PROGRAMA:
001500*    APERTURA, MERGE DE ACUMULACION, Y CIERRE CON TOTALES
001510*------------------------------------------------------------------
001520       MAIN-PROGRAM-I.
001530
001540*    ETAPA 1: APERTURA DE ARCHIVOS Y PRIMERA LECTURA DE CADA UNO
001550           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
001560*    ETAPA 2: MERGE DE ACUMULACION, UNA VUELTA POR CLAVE MENOR
001570           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001580                                       UNTIL WS-FIN-PROCESO
001590*    ETAPA 3: TOTALES POR PANTALLA Y CIERRE DE ARCHIVOS
001600           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
001610
001620       MAIN-PROGRAM-F. GOBACK.
001630
001640
001650*------------------------------------------------------------------
001660*    APERTURA DE LOS TRES ARCHIVOS Y PRIMERA LECTURA DE CADA UNO,
001670*    PARA QUE EL MERGE DEL 2000-PROCESO-I ARRANQUE CON AMBAS
001680*    CLAVES YA CARGADAS
001690*------------------------------------------------------------------
001700       1000-INICIO-I.
001710
001720*    EL SWITCH DE FIN DE PROCESO ARRANCA SIEMPRE EN 'NO'
001730           SET WS-NO-FIN-PROCESO TO TRUE
001740
001750*    MAESTRO VIEJO DE CUENTAS - ENTRADA PRINCIPAL DEL MERGE
001760           OPEN INPUT  BILL-ENTRADA
001770           IF FS-BILLE IS NOT EQUAL '00' THEN
001780*    OPEN FALLIDO: SE ABORTA EL PROCESO CON RETURN-CODE DE ERROR
001790              DISPLAY '* ERROR EN OPEN BILL-ENTRADA = ' FS-BILLE
001800              MOVE 9999 TO RETURN-CODE
001810              SET WS-FIN-PROCESO TO TRUE
001820           END-IF
001830
001840*    NOVEDADES DE ITEM - SEGUNDA ENTRADA DEL MERGE
001850           OPEN INPUT  ITEM-ENTRADA
001860           IF FS-ITEME IS NOT EQUAL '00' THEN
001870              DISPLAY '* ERROR EN OPEN ITEM-ENTRADA = ' FS-ITEME
001880              MOVE 9999 TO RETURN-CODE
001890              SET WS-FIN-PROCESO TO TRUE
001900           END-IF
001910
001920*    MAESTRO NUEVO - SALIDA DEL PROCESO DE ACUMULACION
001930           OPEN OUTPUT BILL-SALIDA
001940           IF FS-BILLS IS NOT EQUAL '00' THEN
001950              DISPLAY '* ERROR EN OPEN BILL-SALIDA = ' FS-BILLS
001960              MOVE 9999 TO RETURN-CODE
001970              SET WS-FIN-PROCESO TO TRUE
001980           END-IF
001990
002000* LEER PRIMER MAESTRO Y PRIMERA NOVEDAD FUERA DEL LOOP PRINCIPAL
002010           PERFORM 2100-LEER-BILL-I THRU 2100-LEER-BILL-F
002020           PERFORM 2110-LEER-ITEM-I THRU 2110-LEER-ITEM-F
002030
002040*    ADVERTENCIA SI EL MAESTRO NO TRAJO NI UNA CUENTA
002050           IF FS-BILLE-FIN THEN
002060              DISPLAY '* MAESTRO BILL VACIO EN INICIO'
002070           END-IF
002080
002090*    LA CUENTA EN CURSO SIEMPRE ARRANCA EN CERO
002100           MOVE ZEROS TO WS-ACUM-ITEM.
002110
002120       1000-INICIO-F. EXIT.
002130
002140
002150*------------------------------------------------------------------
002160*    MERGE SECUENCIAL MAESTRO/NOVEDAD POR NUMERO DE CUENTA.
002170*    LAS DOS CLAVES YA VIENEN COMPARABLES EN COMP (WS-BILL-KEY-COMP
002180*    Y WS-ITEM-KEY-COMP); EL CENTINELA 999999999 EN AMBAS INDICA
002190*    QUE LOS DOS ARCHIVOS TERMINARON.
002200*------------------------------------------------------------------
002210       2000-PROCESO-I.
002220
002230*    FIN DE AMBOS ARCHIVOS -> CORTA EL LOOP PRINCIPAL
002240           IF WS-BILL-KEY-COMP EQUAL 999999999 AND
002250              WS-ITEM-KEY-COMP EQUAL 999999999 THEN
002260              SET WS-FIN-PROCESO TO TRUE
002270           ELSE
002280*    NOVEDAD SIN CUENTA CORRESPONDIENTE TODAVIA -> HUERFANA
002290              IF WS-ITEM-KEY-COMP LESS THAN WS-BILL-KEY-COMP THEN
002300                 PERFORM 2200-HUERFANO-I THRU 2200-HUERFANO-F
002310              ELSE
002320*    CLAVES IGUALES -> LA NOVEDAD PERTENECE A ESTA CUENTA
002330                 IF WS-ITEM-KEY-COMP EQUAL WS-BILL-KEY-COMP THEN
002340                    PERFORM 2300-ACUMULA-I THRU 2300-ACUMULA-F
002350                    PERFORM 2110-LEER-ITEM-I THRU 2110-LEER-ITEM-F
002360                 ELSE
002370*    NO HAY MAS NOVEDADES PARA ESTA CUENTA -> SE GRABA Y AVANZA
002380                    PERFORM 2400-GRABAR-I THRU 2400-GRABAR-F
002390                    PERFORM 2100-LEER-BILL-I THRU 2100-LEER-BILL-F
002400                 END-IF
002410              END-IF
002420           END-IF.
002430
002440       2000-PROCESO-F. EXIT.
002450
002460
002470*------------------------------------------------------------------
002480*    NOVEDAD SIN CUENTA CORRESPONDIENTE (HUERFANA) - SE DESCARTA,
002490*    SOLO SE CUENTA PARA EL DISPLAY DE CIERRE (RF-0014)
002500*------------------------------------------------------------------
002510       2200-HUERFANO-I.
002520
002530*    AVISO POR PANTALLA PARA QUE EL SUCURSAL PUEDA INVESTIGAR
002540           DISPLAY '* NOVEDAD HUERFANA - ITEM-BILL-ID = '
002550                    IT-BILL-ID
002560           ADD 1 TO WS-CANT-HUERFANOS
002570*    SE DESCARTA LA NOVEDAD Y SE AVANZA A LA SIGUIENTE
002580           PERFORM 2110-LEER-ITEM-I THRU 2110-LEER-ITEM-F.
002590
002600       2200-HUERFANO-F. EXIT.
002610
002620
002630*------------------------------------------------------------------
002640*    ACUMULA EL VALOR DEL ITEM EN LA CUENTA EN CURSO - SUMA LLANA,
002650*    SIN REDONDEO (LOS VALORES YA VIENEN A 2 DECIMALES)          RF0016
002660*------------------------------------------------------------------
002670       2300-ACUMULA-I.
002680
002690*    NO SE REDONDEA: EL VALOR DEL ITEM YA VIENE A 2 DECIMALES
002700           ADD IT-ITEM-VALUE TO WS-ACUM-ITEM
002710           ADD 1             TO WS-CANT-ITEMS.
002720
002730       2300-ACUMULA-F. EXIT.
002740
002750
002760*------------------------------------------------------------------
002770*    CIERRA LA ACUMULACION DE LA CUENTA EN CURSO Y GRABA EL
002780*    MAESTRO NUEVO.  CUENTAS SIN NOVEDADES EN EL PERIODO SE
002790*    GRABAN IGUAL, SIN CAMBIO DE TOTAL (RF-0041).
002800*------------------------------------------------------------------
002810       2400-GRABAR-I.
002820
002830*    SUMA LLANA DEL ACUMULADO DE LA CUENTA AL TOTAL HISTORICO
002840           ADD WS-ACUM-ITEM TO BI-BILL-TOTAL
002850
002860*    AVISO AL SUCURSAL DE CUENTAS PENDIENTES DE REPROCESO (RF-0071)
002870           IF BI-REPROCESAR THEN
002880              DISPLAY '* CUENTA MARCADA PARA REPROCESO = '
002890                       BI-BILL-ID
002900           END-IF
002910
002920*    GRABACION DEL REGISTRO YA ACTUALIZADO EN EL MAESTRO NUEVO
002930           MOVE RF-BILL-RECORD TO REG-BILLS
002940           WRITE REG-BILLS
002950           IF FS-BILLS IS NOT EQUAL '00' THEN
002960              DISPLAY '* ERROR EN WRITE BILL-SALIDA = ' FS-BILLS
002970              MOVE 9999 TO RETURN-CODE
002980              SET WS-FIN-PROCESO TO TRUE
002990           END-IF
003000
003010           ADD 1 TO WS-CANT-MAESTROS
003020*    LA CUENTA EN CURSO SE REINICIA EN CERO PARA LA SIGUIENTE
003030           MOVE ZEROS TO WS-ACUM-ITEM.
003040
003050       2400-GRABAR-F. EXIT.
003060
003070
003080*------------------------------------------------------------------
003090*    LEE EL SIGUIENTE MAESTRO VIEJO Y ACTUALIZA SU CLAVE COMP;
003100*    AL LLEGAR A FIN DE ARCHIVO LA CLAVE PASA A 999999999
003110*------------------------------------------------------------------
003120       2100-LEER-BILL-I.
003130
003140*    LECTURA CON MOVE HIGH-VALUES AL LLEGAR A FIN, PARA QUE LA
003150*    CLAVE COMPARE COMO "MAYOR" FRENTE A CUALQUIER CUENTA REAL
003160           READ BILL-ENTRADA INTO RF-BILL-RECORD
003170              AT END SET FS-BILLE-FIN TO TRUE
003180                     MOVE HIGH-VALUES TO RF-BILL-RECORD
003190
003200*    LA CLAVE COMP SE ACTUALIZA SEGUN EL RESULTADO DE LA LECTURA
003210           EVALUATE TRUE
003220              WHEN FS-BILLE-FIN
003230                 MOVE 999999999 TO WS-BILL-KEY-COMP
003240              WHEN FS-BILLE EQUAL '00'
003250                 MOVE BI-BILL-ID TO WS-BILL-KEY-COMP
003260              WHEN OTHER
003270*    ERROR DE E/S DISTINTO DE FIN DE ARCHIVO - SE ABORTA
003280                 DISPLAY '* ERROR EN LECTURA BILL-ENTRADA = '
003290                          FS-BILLE
003300                 MOVE 9999 TO RETURN-CODE
003310                 SET FS-BILLE-FIN TO TRUE
003320                 MOVE 999999999 TO WS-BILL-KEY-COMP
003330           END-EVALUATE.
003340
003350       2100-LEER-BILL-F. EXIT.
003360
003370
003380*------------------------------------------------------------------
003390*    LEE LA SIGUIENTE NOVEDAD DE ITEM Y ACTUALIZA SU CLAVE COMP;
003400*    AL LLEGAR A FIN DE ARCHIVO LA CLAVE PASA A 999999999
003410*------------------------------------------------------------------
003420       2110-LEER-ITEM-I.
003430
003440*    MISMA TECNICA DE CENTINELA QUE 2100-LEER-BILL-I (RF-0033)
003450           READ ITEM-ENTRADA INTO RF-ITEM-RECORD
003460              AT END SET FS-ITEME-FIN TO TRUE
003470                     MOVE HIGH-VALUES TO RF-ITEM-RECORD
003480
003490           EVALUATE TRUE
003500              WHEN FS-ITEME-FIN
003510                 MOVE 999999999 TO WS-ITEM-KEY-COMP
003520              WHEN FS-ITEME EQUAL '00'
003530                 MOVE IT-BILL-ID TO WS-ITEM-KEY-COMP
003540              WHEN OTHER
003550*    ERROR DE E/S DISTINTO DE FIN DE ARCHIVO - SE ABORTA
003560                 DISPLAY '* ERROR EN LECTURA ITEM-ENTRADA = '
003570                          FS-ITEME
003580                 MOVE 9999 TO RETURN-CODE
003590                 SET FS-ITEME-FIN TO TRUE
003600                 MOVE 999999999 TO WS-ITEM-KEY-COMP
003610           END-EVALUATE.
003620
003630       2110-LEER-ITEM-F. EXIT.
003640
003650
003660*------------------------------------------------------------------
003670*    CIERRE DEL PROCESO: MUESTRA LOS TOTALES POR PANTALLA Y
003680*    CIERRA LOS TRES ARCHIVOS
003690*------------------------------------------------------------------
003700       9999-FINAL-I.
003710
003720*    ENCABEZADO SIMPLE DE LA TABLA DE TOTALES POR PANTALLA
003730           DISPLAY ' '
003740           DISPLAY '=================================='
003750
003760*    RECORRE LAS 3 POSICIONES DE LA TABLA DE CONTADORES
003770           PERFORM 9990-DISPLAY-TOTAL-I THRU 9990-DISPLAY-TOTAL-F
003780                     VARYING WS-SUB-TOTAL FROM 1 BY 1
003790                     UNTIL WS-SUB-TOTAL GREATER THAN 3.
003800
003810*    CIERRE DE LOS TRES ARCHIVOS, CADA UNO CON SU PROPIO CHEQUEO
003820           CLOSE BILL-ENTRADA
003830           IF FS-BILLE IS NOT EQUAL '00' THEN
003840              DISPLAY '* ERROR EN CLOSE BILL-ENTRADA = ' FS-BILLE
003850              MOVE 9999 TO RETURN-CODE
003860           END-IF
003870
003880           CLOSE ITEM-ENTRADA
003890           IF FS-ITEME IS NOT EQUAL '00' THEN
003900              DISPLAY '* ERROR EN CLOSE ITEM-ENTRADA = ' FS-ITEME
003910              MOVE 9999 TO RETURN-CODE
003920           END-IF
003930
003940           CLOSE BILL-SALIDA
003950           IF FS-BILLS IS NOT EQUAL '00' THEN
003960              DISPLAY '* ERROR EN CLOSE BILL-SALIDA = ' FS-BILLS
003970              MOVE 9999 TO RETURN-CODE
003980           END-IF.
003990
004000       9999-FINAL-F. EXIT.
004010
004020
004030*------------------------------------------------------------------
004040*    IMPRIME UNA LINEA DE LA TABLA DE TOTALES (VISTA POR TABLA Y
004050*    VISTA POR NOMBRE, AMBAS REDEFINES DE LOS MISMOS CONTADORES)
004060*------------------------------------------------------------------
004070       9990-DISPLAY-TOTAL-I.
004080
004090*    LA ETIQUETA Y EL CONTADOR SE TOMAN DE LA MISMA POSICION
004100*    DE TABLA, CADA UNO EN SU PROPIA VISTA REDEFINES
004110           MOVE WS-CANT-TOTALES-OCU (WS-SUB-TOTAL) TO WS-CANT-TOTAL-PR
004120           DISPLAY WS-CANT-ETIQ-OCU (WS-SUB-TOTAL) WS-CANT-TOTAL-PR.
004130
004140       9990-DISPLAY-TOTAL-F. EXIT.
